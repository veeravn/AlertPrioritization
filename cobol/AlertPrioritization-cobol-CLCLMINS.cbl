000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLMINS.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/23/88.
000700       DATE-COMPILED. 01/23/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBROUTINE IS CALLED TO VALIDATE AN ALERT
001400      *          TIMESTAMP AND TO TURN IT INTO AN ABSOLUTE ELAPSED-
001500      *          SECONDS VALUE, SO THE CALLING PROGRAM CAN COMPARE TWO
001600      *          TIMESTAMPS WITHOUT WORRYING ABOUT MONTH OR YEAR
001700      *          BOUNDARIES.  ORIGINALLY WRITTEN AS STRLTH, A TRIMMED-
001800      *          TEXT-LENGTH UTILITY - REPURPOSED BELOW FOR THE ALERT
001900      *          PRIORITIZATION BATCH PORT.
002000      *
002100      ******************************************************************
002200      *CHANGE LOG.
002300      *
002400      *   01/23/88  JAS  ORIGINAL CODING - STRLTH, TRIMMED TEXT LENGTH.
002500      *   06/14/89  JAS  CORRECTED TRAILING LOW-VALUES BUG ON CICS MAPS.
002600      *   11/02/90  WDK  ADDED COMMENTS FOR CLCLBCST CALLERS.
002700      *   04/19/92  WDK  NO FUNCTIONAL CHANGE - RECOMPILE FOR NEW
002800      *                  LINKAGE EDITOR.
002900      *   09/08/93  RSH  REVIEWED FOR Y2.2K READINESS - NO CENTURY DATA
003000      *                  IN THIS ROUTINE, NO CHANGE REQUIRED.
003100      *   02/01/95  RSH  MINOR CLEANUP OF COMMENTS.
003200      *   10/23/96  WDK  NO FUNCTIONAL CHANGE - STANDARDS REVIEW.
003300      *   05/30/97  JAS  ADDED SECURITY PARAGRAPH PER SHOP STANDARD.
003400      *   12/18/98  RSH  Y2K REMEDIATION - REVIEWED ALL CALLERS, THIS
003500      *                  ROUTINE CARRIES NO DATE FIELDS, CERTIFIED
003600      *                  Y2K COMPLIANT AS-IS.
003700      *   03/02/99  RSH  Y2K SIGN-OFF - NO CHANGE.
003800      *   07/11/01  WDK  RECOMPILE UNDER ENTERPRISE COBOL, NO SOURCE
003900      *                  CHANGE.
004000      *   03/11/25  RSH  TICKET SEC-4401 - ALERT PRIORITIZATION BATCH
004100      *                  PORT.  RETIRED THE TEXT-LENGTH LOGIC AND
004200      *                  REWROTE THIS ROUTINE AS A TIMESTAMP VALIDATOR
004300      *                  AND ELAPSED-SECONDS CALCULATOR FOR THE
004400      *                  FREQUENCY-COUNT RULE.  PROGRAM-ID RENAMED
004500      *                  CLCLMINS.
004600      *   07/02/25  RSH  TICKET SEC-4477 - ADDED THE LEAP-YEAR DAYS-IN-
004700      *                  MONTH TABLE, PRIOR VERSION ALWAYS USED THE
004800      *                  28-DAY FEBRUARY TABLE AND MISCOUNTED RECENT-
004900      *                  COUNT ACROSS A LEAP FEBRUARY.
005000      *   08/09/26  RSH  TICKET SEC-4502 - TIGHTENED 100-VALIDATE-
005100      *                  TIMESTAMP SO HH/MI/SS OUT OF RANGE IS CAUGHT
005200      *                  HERE INSTEAD OF LETTING A BAD WINDOW COMPARE
005300      *                  THROUGH TO THE CALLER.
005400      *   08/09/26  RSH  TICKET SEC-4503 - 100-VALIDATE-TIMESTAMP WAS
005500      *                  ONLY EDITING THE SIX NUMERIC PIECES OF THE
005600      *                  TIMESTAMP.  A RECORD WITH GOOD DIGITS BUT THE
005700      *                  WRONG PUNCTUATION (SLASHES INSTEAD OF DASHES,
005800      *                  A MISSING "T") WAS PASSING VALIDATION.  ADDED
005900      *                  CLCLMINS-REC DELIMITER BYTES AND AN EXPLICIT
006000      *                  COMPARE AGAINST "-", "-", "T", ":", ":".
006100      *   08/09/26  RSH  TICKET SEC-4503 - DROPPED THE SPECIAL-NAMES
006200      *                  PARAGRAPH - THIS SUBROUTINE HAS NO PRINT FILE SO
006300      *                  A TOP-OF-FORM MNEMONIC HAD NOTHING TO ADVANCE.
006400      *                  ALSO PULLED L BACK OUT TO A STANDALONE 77-LEVEL
006500      *                  ITEM.
006600      *   08/09/26  RSH  TICKET SEC-4504 - RENAMED THE LINKAGE SECTION
006700      *                  FIELDS (WERE IN-TS-YYYY, OUT-ABS-SECONDS, ETC.)
006800      *                  TO PLAIN NAMES WITH NO IN-/OUT- PREFIX, TO MATCH
006900      *                  HOW STRLTH ITSELF NAMED ITS LINKAGE FIELDS BEFORE
007000      *                  THE ALERT PORT.
007100      *
007200      ******************************************************************
007300
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SOURCE-COMPUTER. IBM-390.
007700       OBJECT-COMPUTER. IBM-390.
007800       INPUT-OUTPUT SECTION.
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200
008300       WORKING-STORAGE SECTION.
008400       01  WS-DIM-CONSTANTS.
008500           05  WS-DIM-LITERAL          PIC X(24)
008600                             VALUE "312831303130313130313031".
008700      ** REDEFINES THE 24-BYTE LITERAL ABOVE AS A 12-ENTRY TABLE OF
008800      ** DAYS-PER-MONTH FOR A COMMON (NON-LEAP) YEAR
008900       01  WS-DIM-NORMAL-TABLE REDEFINES WS-DIM-CONSTANTS.
009000           05  WS-DIM-NORMAL           PIC 9(02) OCCURS 12 TIMES.
009100
009200       01  WS-DIM-LEAP-CONSTANTS.
009300           05  WS-DIM-LEAP-LITERAL     PIC X(24)
009400                             VALUE "312931303130313130313031".
009500      ** SAME TRICK, FEBRUARY ENTRY IS 29 FOR A LEAP YEAR
009600       01  WS-DIM-LEAP-TABLE REDEFINES WS-DIM-LEAP-CONSTANTS.     070225RH
009700           05  WS-DIM-LEAP             PIC 9(02) OCCURS 12 TIMES.
009800
009900       01  WS-VALIDATION-WORK.
010000           05  WS-DATE-NUMERIC-CHK     PIC 9(8).
010100      ** USED TO TEST ALL SIX NUMERIC PIECES OF THE TIMESTAMP FOR
010200      ** CLASS NUMERIC IN ONE SHOT RATHER THAN SIX SEPARATE TESTS
010300       01  WS-DATE-NUMERIC-ALT REDEFINES WS-VALIDATION-WORK.
010400           05  WS-YR-CHK               PIC 9(4).
010500           05  WS-MD-CHK               PIC 9(4).
010600
010700       01  WS-CALC-FIELDS.
010800           05  WS-LEAP-YEAR-SW         PIC X(01) VALUE "N".
010900               88  IS-LEAP-YEAR            VALUE "Y".
011000           05  WS-YEARS-ELAPSED        PIC S9(7)  COMP.
011100           05  WS-LEAP-DAY-COUNT       PIC S9(7)  COMP.
011200           05  WS-TOTAL-DAYS           PIC S9(9)  COMP.
011300           05  WS-MONTH-SUB            PIC S9(4)  COMP.
011400           05  WS-DAYS-THIS-MONTH      PIC 9(02)  COMP.
011500           05  WS-MONTH-IDX            PIC S9(4)  COMP.
011600           05  FILLER                  PIC X(01).
011700
011800      **** L STAYS 77-LEVEL THE WAY WS-DATE DID IN THE OLD STRLTH -
011900      **** IT IS A THROWAWAY DIVIDE QUOTIENT, NOT PART OF ANY GROUP
012000       77  L                           PIC S9(4) COMP.
012100
012200       LINKAGE SECTION.
012300       01  CLCLMINS-REC.
012400      **** SEC-4503 - THE DELIMITER BYTES ARE CARRIED ALONG WITH THE
012500      **** NUMERIC PIECES SO 100-VALIDATE-TIMESTAMP CAN CONFIRM THE
012600      **** PUNCTUATION, NOT JUST THE DIGITS
012700           05  TS-YYYY                 PIC 9(04).
012800           05  TS-DELIM-1              PIC X(01).
012900           05  TS-MM                   PIC 9(02).
013000           05  TS-DELIM-2              PIC X(01).
013100           05  TS-DD                   PIC 9(02).
013200           05  TS-DELIM-3              PIC X(01).
013300           05  TS-HH                   PIC 9(02).
013400           05  TS-DELIM-4              PIC X(01).
013500           05  TS-MI                   PIC 9(02).
013600           05  TS-DELIM-5              PIC X(01).
013700           05  TS-SS                   PIC 9(02).
013800           05  ABS-SECONDS             PIC 9(11) COMP.
013900           05  TS-VALID-SW             PIC X(01).
014000               88  TS-VALID                VALUE "Y".
014100               88  TS-NOT-VALID            VALUE "N".
014200
014300       01  RETURN-CD                  PIC S9(4) COMP.
014400
014500       PROCEDURE DIVISION USING CLCLMINS-REC, RETURN-CD.
014600           PERFORM 100-VALIDATE-TIMESTAMP THRU 100-EXIT.
014700           IF TS-VALID
014800               PERFORM 200-CALC-ABS-SECONDS THRU 200-EXIT.
014900
015000           MOVE ZERO TO RETURN-CD.
015100           GOBACK.
015200
015300       100-VALIDATE-TIMESTAMP.
015400           MOVE "Y" TO TS-VALID-SW.
015500
015600      **** SEC-4503 - PUNCTUATION MUST BE EXACTLY DASH-DASH-T-COLON-COLON
015700      **** OR THE RECORD IS A FORMAT ERROR EVEN IF THE DIGITS ARE GOOD
015800           IF TS-DELIM-1 NOT = "-" OR TS-DELIM-2 NOT = "-"
015900                               OR TS-DELIM-3 NOT = "T"
016000                               OR TS-DELIM-4 NOT = ":"
016100                               OR TS-DELIM-5 NOT = ":"
016200               MOVE "N" TO TS-VALID-SW
016300               GO TO 100-EXIT.
016400
016500           MOVE TS-YYYY TO WS-YR-CHK.
016600           MOVE 0101       TO WS-MD-CHK.
016700           IF WS-DATE-NUMERIC-CHK IS NOT NUMERIC
016800               MOVE "N" TO TS-VALID-SW
016900               GO TO 100-EXIT.
017000
017100           IF TS-MM < 1 OR TS-MM > 12
017200               MOVE "N" TO TS-VALID-SW
017300               GO TO 100-EXIT.
017400
017500           PERFORM 150-CALC-LEAP-YEAR-SW THRU 150-EXIT.
017600           IF IS-LEAP-YEAR
017700               MOVE WS-DIM-LEAP(TS-MM)   TO WS-DAYS-THIS-MONTH
017800           ELSE
017900               MOVE WS-DIM-NORMAL(TS-MM) TO WS-DAYS-THIS-MONTH.
018000
018100           IF TS-DD < 1 OR TS-DD > WS-DAYS-THIS-MONTH
018200               MOVE "N" TO TS-VALID-SW
018300               GO TO 100-EXIT.
018400
018500           IF TS-HH > 23 OR TS-MI > 59 OR TS-SS > 59              080926RH
018600               MOVE "N" TO TS-VALID-SW.
018700
018800       100-EXIT.
018900           EXIT.
019000
019100       150-CALC-LEAP-YEAR-SW.
019200           MOVE "N" TO WS-LEAP-YEAR-SW.
019300           DIVIDE TS-YYYY BY 4 GIVING L REMAINDER WS-MONTH-SUB.
019400           IF WS-MONTH-SUB = 0
019500               MOVE "Y" TO WS-LEAP-YEAR-SW
019600               DIVIDE TS-YYYY BY 100 GIVING L REMAINDER WS-MONTH-SUB
019700               IF WS-MONTH-SUB = 0
019800                   MOVE "N" TO WS-LEAP-YEAR-SW
019900                   DIVIDE TS-YYYY BY 400 GIVING L REMAINDER
020000                                                        WS-MONTH-SUB
020100                   IF WS-MONTH-SUB = 0
020200                       MOVE "Y" TO WS-LEAP-YEAR-SW.
020300       150-EXIT.
020400           EXIT.
020500
020600       200-CALC-ABS-SECONDS.
020700      **** DAYS ARE COUNTED FROM 01/01/1601 SO WS-TOTAL-DAYS STAYS
020800      **** POSITIVE FOR ANY TIMESTAMP THIS BATCH WILL EVER SEE
020900           COMPUTE WS-YEARS-ELAPSED = TS-YYYY - 1601.
021000           COMPUTE WS-LEAP-DAY-COUNT =
021100               (WS-YEARS-ELAPSED / 4) - (WS-YEARS-ELAPSED / 100)
021200                                       + (WS-YEARS-ELAPSED / 400).
021300           COMPUTE WS-TOTAL-DAYS =
021400               (WS-YEARS-ELAPSED * 365) + WS-LEAP-DAY-COUNT.
021500
021600           PERFORM 150-CALC-LEAP-YEAR-SW THRU 150-EXIT.
021700
021800           PERFORM 250-ADD-MONTH-DAYS THRU 250-EXIT
021900               VARYING WS-MONTH-IDX FROM 1 BY 1
022000               UNTIL WS-MONTH-IDX > TS-MM - 1.
022100
022200           ADD TS-DD TO WS-TOTAL-DAYS.
022300
022400           COMPUTE ABS-SECONDS =
022500               (WS-TOTAL-DAYS * 86400) + (TS-HH * 3600)
022600                                       + (TS-MI * 60) + TS-SS.
022700       200-EXIT.
022800           EXIT.
022900
023000       250-ADD-MONTH-DAYS.
023100           IF IS-LEAP-YEAR
023200               ADD WS-DIM-LEAP(WS-MONTH-IDX)   TO WS-TOTAL-DAYS
023300           ELSE
023400               ADD WS-DIM-NORMAL(WS-MONTH-IDX) TO WS-TOTAL-DAYS.
023500       250-EXIT.
023600           EXIT.
