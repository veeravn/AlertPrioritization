000100      ******************************************************************
000200      * COPYBOOK ALRTREC                                                *
000300      * RECORD LAYOUT FOR ALRT-INPUT-FILE (DDS0001.ALRTDATA)            *
000400      * ONE RECORD PER INTRUSION-DETECTION ALERT, AS BUILT BY           *
000500      * THE DETECTOR FEED EXTRACT JOB.  FIXED 84-BYTE RECS.             *
000600      * ...THIS IS THE DCLGEN-STYLE BANNER THE SHOP USES FOR            *
000700      * EVERY SHARED RECORD LAYOUT, KEPT HERE EVEN THOUGH THIS          *
000800      * PARTICULAR FEED IS A FLAT QSAM FILE, NOT A DB2 TABLE.           *
000900      ******************************************************************
001000      * MAINT LOG:
001100      *   03/11/25  RSH  TICKET SEC-4401 - ORIGINAL LAYOUT FOR THE
001200      *                   ALERT PRIORITIZATION BATCH PORT.
001300      *   07/02/25  RSH  TICKET SEC-4477 - CONFIRMED TARGET-IP AND
001400      *                   ALERT-TYPE ARE INFORMATIONAL ONLY, NOT USED
001500      *                   BY THE SCORING FORMULA.  NO LAYOUT CHANGE.
001600      ******************************************************************
001700       01  ALRT-INPUT-REC.
001800           05  ALRT-ID                     PIC 9(06).
001900           05  ALRT-TYPE                   PIC X(15).
002000           05  ALRT-TIMESTAMP.
002100               10  ALRT-TS-YYYY             PIC 9(04).
002200               10  FILLER                   PIC X(01) VALUE "-".
002300               10  ALRT-TS-MM               PIC 9(02).
002400               10  FILLER                   PIC X(01) VALUE "-".
002500               10  ALRT-TS-DD               PIC 9(02).
002600               10  FILLER                   PIC X(01) VALUE "T".
002700               10  ALRT-TS-HH               PIC 9(02).
002800               10  FILLER                   PIC X(01) VALUE ":".
002900               10  ALRT-TS-MI               PIC 9(02).
003000               10  FILLER                   PIC X(01) VALUE ":".
003100               10  ALRT-TS-SS               PIC 9(02).
003200           05  ALRT-TARGET-IP              PIC X(15).
003300           05  ALRT-SOURCE-IP              PIC X(15).
003400           05  ALRT-SEVERITY               PIC 9(02).
003500           05  ALRT-USER-ROLE              PIC X(12).
003600      ******************************************************************
003700      * THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 7             *
003800      * RECORD LENGTH IS 84 CHARACTERS - NO SLACK BYTES ARE DEFINED    *
003900      ******************************************************************
