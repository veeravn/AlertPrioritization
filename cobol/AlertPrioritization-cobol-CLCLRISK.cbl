000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLCLRISK.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/08.
000700       DATE-COMPILED. 01/01/08.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBROUTINE IS CALLED ONCE PER ALERT BY ALRTSCOR
001400      *          TO COMPUTE THE ALERT'S RISK SCORE FROM ITS SEVERITY,
001500      *          FREQUENCY, TARGETED-ROLE AND BLACKLIST COMPONENTS, AND
001600      *          TO CLASSIFY THE RESULT INTO A PRIORITY BAND.
001700      *          ORIGINALLY WRITTEN AS CLCLBCST, THE PATIENT-BILLING
001800      *          NET-COST CALCULATOR - REPURPOSED BELOW FOR THE ALERT
001900      *          PRIORITIZATION BATCH PORT.
002000      *
002100      ******************************************************************
002200      *CHANGE LOG.
002300      *
002400      *   01/01/08  JAS  ORIGINAL CODING - CLCLBCST, PATIENT NET COST.
002500      *   06/03/09  WDK  ADDED EQUIPMENT-CHARGE BRANCH PER REQUEST
002600      *                  #4417.
002700      *   02/14/11  RSH  CORRECTED ZERO-COPAY DIVIDE PROTECTION.
002800      *   09/30/13  WDK  NO FUNCTIONAL CHANGE - STANDARDS REVIEW.
002900      *   03/11/25  RSH  TICKET SEC-4401 - ALERT PRIORITIZATION BATCH
003000      *                  PORT.  RETIRED THE PATIENT-COST LOGIC AND
003100      *                  REWROTE THIS ROUTINE AS THE RISK-SCORE
003200      *                  FORMULA AND PRIORITY CLASSIFIER.  PROGRAM-ID
003300      *                  RENAMED CLCLRISK.
003400      *   05/19/25  RSH  TICKET SEC-4438 - CONFIRMED THE FREQUENCY
003500      *                  WEIGHT IS APPLIED TWICE IN THE FORMULA (ONCE
003600      *                  INSIDE THE FREQUENCY SCORE, ONCE AGAIN WHEN
003700      *                  THE COMPONENTS ARE SUMMED) - THIS MATCHES THE
003800      *                  REFERENCE SCORING ENGINE AND IS NOT A BUG.
003900      *                  DO NOT "FIX" WITHOUT A SIGNED-OFF REQUEST.
004000      *   08/09/26  RSH  TICKET SEC-4502 - WIDENED THE INTERMEDIATE
004100      *                  WORK FIELDS TO 4 DECIMAL PLACES SO THE ROUNDED
004200      *                  RISK SCORE NO LONGER DRIFTS A PENNY LOW ON
004300      *                  HIGH-FREQUENCY SOURCE ADDRESSES.
004400      *   08/09/26  RSH  TICKET SEC-4503 - 200-CALC-RISK-SCORE WAS
004500      *                  MOVING THE 4-DECIMAL ACCUMULATOR TO THE
004600      *                  2-DECIMAL OUTPUT SCORE WITH A PLAIN MOVE, WHICH
004700      *                  TRUNCATES THE LOW-ORDER DIGITS INSTEAD OF
004800      *                  ROUNDING THEM.  CHANGED TO COMPUTE ROUNDED SO
004900      *                  THE FINAL SCORE AGREES WITH THE REFERENCE
005000      *                  SCORING ENGINE.
005100      *   08/09/26  RSH  TICKET SEC-4503 - DROPPED THE SPECIAL-NAMES
005200      *                  PARAGRAPH - THIS SUBROUTINE HAS NO PRINT FILE SO
005300      *                  A TOP-OF-FORM MNEMONIC HAD NOTHING TO ADVANCE.
005400      *                  ALSO PULLED WS-SEVERITY-COMPONENT BACK OUT TO A
005500      *                  STANDALONE 77-LEVEL ITEM.
005600      *   08/09/26  RSH  TICKET SEC-4504 - RENAMED THE LINKAGE SECTION
005700      *                  FIELDS (WERE IN-SEVERITY, OUT-RISK-SCORE, ETC.)
005800      *                  TO PLAIN NAMES WITH NO IN-/OUT- PREFIX, TO MATCH
005900      *                  HOW CLCLBCST ITSELF NAMED ITS LINKAGE FIELDS
006000      *                  BEFORE THE ALERT PORT.
006100      *
006200      ******************************************************************
006300
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SOURCE-COMPUTER. IBM-390.
006700       OBJECT-COMPUTER. IBM-390.
006800       INPUT-OUTPUT SECTION.
006900
007000       DATA DIVISION.
007100       FILE SECTION.
007200
007300       WORKING-STORAGE SECTION.
007400      **** WS-SEVERITY-COMPONENT STAYS 77-LEVEL THE WAY WS-DATE DID IN
007500      **** THE OLD PATIENT-COST ROUTINE - IT IS A SIMPLE WORK SCALAR,
007600      **** NOT PART OF ANY REDEFINES GROUP
007700       77  WS-SEVERITY-COMPONENT      PIC S9(5)V9(4) COMP-3.
007800
007900       01  MISC-FIELDS.
008000           05  WS-FREQUENCY-SCORE      PIC S9(5)V9(4) COMP-3.
008100           05  WS-FREQUENCY-COMPONENT  PIC S9(5)V9(4) COMP-3.
008200           05  WS-ROLE-COMPONENT       PIC S9(5)V9(4) COMP-3.
008300           05  WS-BLACKLIST-PENALTY    PIC S9(3)      COMP-3.
008400           05  WS-RISK-ACCUM           PIC S9(7)V9(4) COMP-3.
008500           05  FILLER                  PIC X(04) VALUE SPACES.
008600
008700      ** ALTERNATE VIEW OF THE ACCUMULATOR USED WHEN WE DISPLAY A
008800      ** BAD-SCORE DIAGNOSTIC - SEPARATES WHOLE POINTS FROM THE
008900      ** FRACTIONAL REMAINDER WITHOUT AN EXTRA COMPUTE
009000       01  WS-RISK-ACCUM-DISPLAY REDEFINES WS-RISK-ACCUM.
009100           05  WS-RISK-ACCUM-SIGN      PIC S9(7).
009200           05  WS-RISK-ACCUM-FRAC      PIC 9(4).
009300
009400      ** ALTERNATE VIEW OF THE BLACKLIST PENALTY, USED ONLY SO THE
009500      ** PENALTY CAN BE EDITED FOR THE SYSOUT TRACE LINE BELOW
009600       01  WS-PENALTY-EDIT-AREA REDEFINES WS-BLACKLIST-PENALTY.
009700           05  FILLER                  PIC X(03).
009800
009900      ** ALTERNATE VIEW OF THE FREQUENCY SCORE, USED ONLY SO THE
010000      ** VALUE CAN BE EDITED FOR THE SYSOUT TRACE LINE BELOW
010100       01  WS-FREQUENCY-EDIT-AREA REDEFINES WS-FREQUENCY-SCORE.
010200           05  FILLER                  PIC X(05).
010300
010400       LINKAGE SECTION.
010500       01  CLCLRISK-REC.
010600           05  SEVERITY                PIC 9(02).
010700           05  SEVERITY-WEIGHT         PIC 9(02)V99.
010800           05  RECENT-COUNT            PIC 9(04) COMP.
010900           05  FREQUENCY-WEIGHT        PIC 9(02)V99.
011000           05  FREQ-COUNT-THRESHLD     PIC 9(04) COMP.
011100           05  ROLE-BASE-WEIGHT        PIC 9(02)V99.
011200           05  ROLE-WEIGHT             PIC 9(02)V99.
011300           05  BLACKLIST-SW            PIC X(01).
011400               88  SOURCE-BLACKLISTED      VALUE "Y".
011500           05  RISK-SCORE              PIC 9(04)V99.
011600           05  PRIORITY                PIC X(06).
011700
011800       01  RETURN-CD                  PIC S9(4) COMP.
011900
012000       PROCEDURE DIVISION USING CLCLRISK-REC, RETURN-CD.
012100           PERFORM 100-CALC-FREQUENCY-SCORE THRU 100-EXIT.
012200           PERFORM 200-CALC-RISK-SCORE THRU 200-EXIT.
012300           PERFORM 300-CLASSIFY-PRIORITY THRU 300-EXIT.
012400
012500           MOVE ZERO TO RETURN-CD.
012600           GOBACK.
012700
012800       100-CALC-FREQUENCY-SCORE.
012900      **** THRESHOLD GATE - BELOW THRESHOLD THE FREQUENCY COMPONENT
013000      **** OF THE SCORE IS ZERO
013100           IF RECENT-COUNT >= FREQ-COUNT-THRESHLD
013200               COMPUTE WS-FREQUENCY-SCORE ROUNDED =
013300                   RECENT-COUNT * FREQUENCY-WEIGHT
013400           ELSE
013500               MOVE ZERO TO WS-FREQUENCY-SCORE.
013600       100-EXIT.
013700           EXIT.
013800
013900       200-CALC-RISK-SCORE.
014000           COMPUTE WS-SEVERITY-COMPONENT ROUNDED =
014100               SEVERITY * SEVERITY-WEIGHT.
014200
014300      **** NOTE - THE FREQUENCY WEIGHT IS DELIBERATELY APPLIED A
014400      **** SECOND TIME HERE.  SEE CHANGE LOG ENTRY SEC-4438.
014500           COMPUTE WS-FREQUENCY-COMPONENT ROUNDED =
014600               WS-FREQUENCY-SCORE * FREQUENCY-WEIGHT.             051925RH
014700
014800           COMPUTE WS-ROLE-COMPONENT ROUNDED =
014900               ROLE-BASE-WEIGHT * ROLE-WEIGHT.
015000
015100           IF SOURCE-BLACKLISTED
015200               MOVE +10 TO WS-BLACKLIST-PENALTY
015300           ELSE
015400               MOVE ZERO TO WS-BLACKLIST-PENALTY.
015500
015600           COMPUTE WS-RISK-ACCUM ROUNDED =                        080926RH
015700               WS-SEVERITY-COMPONENT + WS-FREQUENCY-COMPONENT
015800                                      + WS-ROLE-COMPONENT
015900                                      + WS-BLACKLIST-PENALTY.
016000
016100      **** SEC-4503 - ROUNDED, NOT A PLAIN MOVE, SO THE 4-DECIMAL
016200      **** ACCUMULATOR DOES NOT GET TRUNCATED INTO THE 2-DECIMAL SCORE
016300           COMPUTE RISK-SCORE ROUNDED = WS-RISK-ACCUM.            080926RH
016400       200-EXIT.
016500           EXIT.
016600
016700       300-CLASSIFY-PRIORITY.
016800           IF RISK-SCORE > 15
016900               MOVE "HIGH  " TO PRIORITY
017000           ELSE
017100               IF RISK-SCORE > 8
017200                   MOVE "MEDIUM" TO PRIORITY
017300               ELSE
017400                   MOVE "LOW   " TO PRIORITY.
017500       300-EXIT.
017600           EXIT.
