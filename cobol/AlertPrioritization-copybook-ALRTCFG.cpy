000100      ******************************************************************
000200      * COPYBOOK ALRTCFG                                                *
000300      * RECORD LAYOUT FOR ALRT-CONFIG-FILE (DDS0001.ALRTCFG)            *
000400      * SCORING-PARAMETER FILE FOR THE ALERT PRIORITIZATION             *
000500      * BATCH.  LINE-SEQUENTIAL, THREE RECORD SHAPES SHARING            *
000600      * ONE RECORD-TYPE CODE - SAME IDIOM THE SHOP USES FOR             *
000700      * DETAIL-VS-TRAILER RECORDS ON THE PATIENT DAILY FILES.           *
000800      * ...KEPT AS A DCLGEN-STYLE COPYBOOK EVEN THOUGH THIS             *
000900      * PARTICULAR FEED IS A FLAT FILE, NOT A DB2 TABLE.                *
001000      ******************************************************************
001100      * MAINT LOG:
001200      *   03/11/25  RSH  TICKET SEC-4401 - ORIGINAL LAYOUT.  TYPE 1 IS
001300      *                   THE ONE-TIME WEIGHT/WINDOW/THRESHOLD RECORD,
001400      *                   TYPE 2 IS ONE ROLE-WEIGHT-TABLE ENTRY PER
001500      *                   RECORD, TYPE 3 IS ONE BLACKLISTED SOURCE
001600      *                   ADDRESS PER RECORD.
001700      *   07/02/25  RSH  TICKET SEC-4477 - WIDENED CFG-REC-BODY TO 19
001800      *                   SO A FUTURE ROLE OR ADDRESS FIELD CAN GROW
001900      *                   WITHOUT A COPYBOOK CHANGE.
002000      ******************************************************************
002100       01  ALRT-CONFIG-REC.
002200           05  CFG-REC-TYPE                PIC X(01).
002300               88  CFG-PARM-REC                VALUE "1".
002400               88  CFG-ROLE-REC                VALUE "2".
002500               88  CFG-BLACKLIST-REC           VALUE "3".
002600           05  CFG-PARM-AREA.
002700               10  CFG-SEVERITY-WEIGHT      PIC 9(02)V99.
002800               10  CFG-FREQUENCY-WEIGHT     PIC 9(02)V99.
002900               10  CFG-ROLE-WEIGHT          PIC 9(02)V99.
003000               10  CFG-TIME-WINDOW-MINS     PIC 9(04).
003100               10  CFG-COUNT-THRESHOLD      PIC 9(04).
003200               10  FILLER                   PIC X(19).
003300           05  CFG-ROLE-AREA REDEFINES CFG-PARM-AREA.
003400               10  CFG-ROLE-NAME            PIC X(12).
003500               10  CFG-ROLE-BASE-WEIGHT     PIC 9(02)V99.
003600               10  FILLER                   PIC X(23).
003700           05  CFG-BLACKLIST-AREA REDEFINES CFG-PARM-AREA.
003800               10  CFG-BLACKLIST-IP         PIC X(15).
003900               10  FILLER                   PIC X(24).
004000      ******************************************************************
004100      * THE NUMBER OF RECORD SHAPES DESCRIBED BY THIS LAYOUT IS 3      *
004200      ******************************************************************
