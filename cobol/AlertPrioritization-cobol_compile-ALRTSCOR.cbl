000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ALRTSCOR.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM SCORES A DAILY SECURITY-ALERT FEED
001300      *          PRODUCED BY THE INTRUSION-DETECTION EXTRACT JOB.
001400      *
001500      *          IT CONTAINS A SINGLE RECORD FOR EVERY ALERT RAISED BY
001600      *          THE DETECTOR DURING THE RUN PERIOD.
001700      *
001800      *          THE PROGRAM LOADS THE SCORING PARAMETERS, THE ROLE
001900      *          WEIGHT TABLE AND THE SOURCE-ADDRESS BLACKLIST FROM A
002000      *          CONFIG FEED, LOADS THE ENTIRE ALERT FEED INTO MEMORY
002100      *          (THE FREQUENCY RULE SCANS THE WHOLE FILE PER ALERT),
002200      *          SCORES EACH ALERT AND CLASSIFIES IT HIGH/MEDIUM/LOW,
002300      *          WRITES A SCORED OUTPUT RECORD PER ALERT, AND PRINTS A
002400      *          PRIORITY SUMMARY COUNT AT END OF JOB.
002500      *
002600      ******************************************************************
002700
002800              INPUT FILE              -   DDS0001.ALRTDATA
002900
003000              INPUT CONFIG FILE       -   DDS0001.ALRTCFG
003100
003200              OUTPUT FILE PRODUCED    -   DDS0001.ALRTOUT
003300
003400              DUMP FILE               -   SYSOUT
003500
003600      ******************************************************************
003700      *CHANGE LOG.
003800      *
003900      *   01/23/88  JAS  ORIGINAL CODING - DALYEDIT, DAILY PATIENT
004000      *                  ROOM-CHARGE EDIT AND BALANCE.
004100      *   06/14/89  JAS  CORRECTED TRAILER-REC BALANCE MESSAGE.
004200      *   11/02/90  WDK  ADDED EQUIPMENT CROSS-EDIT TABLE LOGIC.
004300      *   02/12/92  TGD  BALANCING LOGIC ADDED TO MAINLINE PERFORM.
004400      *   04/19/92  WDK  RECOMPILE FOR NEW LINKAGE EDITOR, NO SOURCE
004500      *                  CHANGE.
004600      *   09/08/93  RSH  REVIEWED FOR Y2.2K READINESS - CURR-DTE FIELDS
004700      *                  FLAGGED, NO CHANGE REQUIRED THIS RELEASE.
004800      *   10/23/96  WDK  NO FUNCTIONAL CHANGE - STANDARDS REVIEW.
004900      *   05/30/97  JAS  ADDED SECURITY PARAGRAPH PER SHOP STANDARD.
005000      *   12/18/98  RSH  Y2K REMEDIATION - CURR-DTE AND ROOM-DATE
005100      *                  FIELDS EXPANDED TO FOUR-DIGIT YEAR.
005200      *   03/02/99  RSH  Y2K SIGN-OFF.
005300      *   07/11/01  WDK  RECOMPILE UNDER ENTERPRISE COBOL, NO SOURCE
005400      *                  CHANGE.
005500      *   03/11/25  RSH  TICKET SEC-4401 - ALERT PRIORITIZATION BATCH
005600      *                  PORT.  RETIRED THE PATIENT EDIT/BALANCE LOGIC
005700      *                  AND THE PATMSTR/DB2 LOOKUPS.  PROGRAM-ID
005800      *                  RENAMED ALRTSCOR.  DROVE THE ENTIRE ALERT
005900      *                  FEED INTO A WORKING-STORAGE TABLE SINCE THE
006000      *                  FREQUENCY RULE MUST SEE THE WHOLE FILE FOR
006100      *                  EVERY ALERT, NOT JUST THE CURRENT RECORD.
006200      *   04/02/25  RSH  TICKET SEC-4419 - ADDED THE ROLE-WEIGHT AND
006300      *                  BLACKLIST TABLES, LOADED FROM THE SAME CONFIG
006400      *                  FEED AS THE SCORING PARAMETERS VIA THE
006500      *                  CFG-REC-TYPE SWITCH.
006600      *   05/19/25  RSH  TICKET SEC-4438 - MOVED THE ACTUAL RISK-SCORE
006700      *                  FORMULA OUT TO CLCLRISK SO THE SAME CALC CAN
006800      *                  BE UNIT-TESTED APART FROM THIS DRIVER.
006900      *   07/02/25  RSH  TICKET SEC-4477 - CALL CLCLMINS FOR EVERY
007000      *                  ALERT AT LOAD TIME SO TBL-ABS-SECONDS IS
007100      *                  COMPUTED ONCE INSTEAD OF ONCE PER COMPARE.
007200      *   08/09/26  RSH  TICKET SEC-4502 - ADDED 055-VALIDATE-CONFIG-
007300      *                  PARMS SO A WINDOW VALUE THAT IS NOT WHOLE
007400      *                  MINUTES ABENDS AT LOAD TIME INSTEAD OF
007500      *                  PRODUCING A SILENTLY WRONG FREQUENCY COUNT.
007600      *   08/09/26  RSH  TICKET SEC-4503 - 082-STORE-ALERT-ENTRY NOW MOVES
007700      *                  THE WHOLE ALRT-TIMESTAMP GROUP (DIGITS AND
007800      *                  PUNCTUATION) TO CLCLMINS INSTEAD OF JUST THE SIX
007900      *                  NUMERIC PIECES, SO A BAD SEPARATOR CHARACTER IS
008000      *                  CAUGHT THERE INSTEAD OF SCORED AS GOOD.
008100      *   08/09/26  RSH  TICKET SEC-4503 - 950-PRINT-SUMMARY NOW WRITES
008200      *                  THE PRIORITY COUNTS TO SYSOUT (WAS DISPLAY ONLY),
008300      *                  STARTING THE HEADER LINE AFTER ADVANCING TOP-OF-
008400      *                  FORM.  ALSO PULLED RETURN-CD BACK OUT TO A
008500      *                  STANDALONE 77-LEVEL ITEM.
008600      *   08/09/26  RSH  TICKET SEC-4504 - 055-VALIDATE-CONFIG-PARMS WAS
008700      *                  TESTING WS-TIME-WINDOW-MINS, A COMP FIELD, FOR
008800      *                  NOT NUMERIC - A COMP ITEM CANNOT EVER FAIL THAT
008900      *                  TEST SO THE CHECK WAS DEAD.  MOVED THE CHECK TO A
009000      *                  NEW 053-VALIDATE-RAW-WINDOW, RUN AGAINST THE RAW
009100      *                  CFG-TIME-WINDOW-MINS BYTES BEFORE THE MOVE INTO
009200      *                  THE COMP WORK FIELD.  ALSO CHANGED ALRTCFG FROM
009300      *                  A FIXED 40-BYTE RECORD TO RECORD IS VARYING, TO
009400      *                  MATCH THE SPEC'S LINE-SEQUENTIAL/VARIABLE CONFIG
009500      *                  FILE DEFINITION RATHER THAN THE FIXED-WIDTH PORT
009600      *                  CARVE-OUT THAT ONLY APPLIES TO ALRTDATA.
009700      *
009800      ******************************************************************
009900       ENVIRONMENT DIVISION.
010000       CONFIGURATION SECTION.
010100       SOURCE-COMPUTER. IBM-390.
010200       OBJECT-COMPUTER. IBM-390.
010300       SPECIAL-NAMES.
010400           C01 IS TOP-OF-FORM.
010500       INPUT-OUTPUT SECTION.
010600       FILE-CONTROL.
010700           SELECT SYSOUT
010800           ASSIGN TO UT-S-SYSOUT
010900             ORGANIZATION IS SEQUENTIAL.
011000
011100           SELECT ALRTDATA
011200           ASSIGN TO UT-S-ALRTDATA
011300             ACCESS MODE IS SEQUENTIAL
011400             FILE STATUS IS ALRTDATA-STATUS.
011500
011600           SELECT ALRTCFG
011700           ASSIGN TO UT-S-ALRTCFG
011800             ACCESS MODE IS SEQUENTIAL
011900             FILE STATUS IS ALRTCFG-STATUS.
012000
012100           SELECT ALRTOUT
012200           ASSIGN TO UT-S-ALRTOUT
012300             ACCESS MODE IS SEQUENTIAL
012400             FILE STATUS IS ALRTOUT-STATUS.
012500
012600       DATA DIVISION.
012700       FILE SECTION.
012800       FD  SYSOUT
012900           RECORDING MODE IS F
013000           LABEL RECORDS ARE STANDARD
013100           RECORD CONTAINS 80 CHARACTERS
013200           BLOCK CONTAINS 0 RECORDS
013300           DATA RECORD IS SYSOUT-REC.
013400       01  SYSOUT-REC  PIC X(80).
013500
013600      ****** THIS FILE IS PASSED IN FROM THE DETECTOR FEED EXTRACT JOB
013700      ****** ONE RECORD FOR EVERY ALERT RAISED DURING THE RUN PERIOD
013800      ****** NO TRAILER REC - END OF FILE IS END OF THE ALERT SET
013900       FD  ALRTDATA
014000           RECORDING MODE IS F
014100           LABEL RECORDS ARE STANDARD
014200           RECORD CONTAINS 84 CHARACTERS
014300           BLOCK CONTAINS 0 RECORDS
014400           DATA RECORD IS ALRT-INPUT-REC-DATA.
014500       01  ALRT-INPUT-REC-DATA PIC X(84).
014600
014700      ****** SCORING PARAMETERS, ROLE-WEIGHT ENTRIES AND BLACKLIST
014800      ****** ENTRIES ALL ARRIVE ON THIS FEED, KEYED BY CFG-REC-TYPE.
014900      ****** SEC-4504 - THE THREE SHAPES ARE NATURALLY 16/20/40 BYTES,
015000      ****** NOT ONE FIXED LENGTH LIKE ALRTDATA, SO THE RECORD IS
015100      ****** CARRIED VARYING
015200       FD  ALRTCFG
015300           LABEL RECORDS ARE STANDARD
015400           RECORD IS VARYING IN SIZE FROM 16 TO 40 CHARACTERS
015500               DEPENDING ON WS-CFG-REC-LTH
015600           DATA RECORD IS ALRT-CONFIG-REC-DATA.
015700       01  ALRT-CONFIG-REC-DATA PIC X(40).
015800
015900      ****** ONE SCORED RECORD WRITTEN FOR EVERY ALERT READ, SAME
016000      ****** ORDER AS THE INPUT FEED - NO SORT, NO CONTROL BREAKS
016100       FD  ALRTOUT
016200           RECORDING MODE IS F
016300           LABEL RECORDS ARE STANDARD
016400           RECORD CONTAINS 32 CHARACTERS
016500           BLOCK CONTAINS 0 RECORDS
016600           DATA RECORD IS ALRT-OUTPUT-REC-DATA.
016700       01  ALRT-OUTPUT-REC-DATA PIC X(32).
016800
016900       WORKING-STORAGE SECTION.
017000
017100       01  FILE-STATUS-CODES.
017200           05  ALRTDATA-STATUS         PIC X(2).
017300               88 ALRTDATA-OK              VALUE "00".
017400           05  ALRTCFG-STATUS          PIC X(2).
017500               88 ALRTCFG-OK               VALUE "00".
017600           05  ALRTOUT-STATUS          PIC X(2).
017700               88 ALRTOUT-OK               VALUE "00".
017800           05  FILLER                  PIC X(01).
017900
018000      **** SEC-4504 - DEPENDING-ON LENGTH FOR THE VARYING ALRTCFG RECORD.
018100      **** THE RUNTIME SETS THIS ON EVERY READ - WE NEVER SET IT OURSELVES
018200      **** SINCE ALRTCFG IS INPUT-ONLY
018300       77  WS-CFG-REC-LTH              PIC 9(04) COMP.
018400
018500      ** QSAM FILE
018600       COPY ALRTREC.
018700      ** QSAM FILE
018800       COPY ALRTCFG.
018900
019000      **** SUMMARY PRINT LINE FOR 950-PRINT-SUMMARY, SAME EDIT-FIELD
019100      **** IDIOM THE SHOP USES ON WS-OUTPUT-REC BELOW
019200       01  WS-SUMMARY-LINE.
019300           05  SUM-LABEL               PIC X(10).
019400           05  SUM-COUNT-ED            PIC ZZZ,ZZ9.
019500           05  FILLER                  PIC X(63) VALUE SPACES.
019600
019700       01  WS-OUTPUT-REC.
019800           05  OUT-ALERT-ID            PIC 9(06).
019900           05  FILLER                  PIC X(02) VALUE SPACES.
020000           05  OUT-RISK-SCORE          PIC 9(04)V99.
020100           05  FILLER                  PIC X(02) VALUE SPACES.
020200           05  OUT-PRIORITY            PIC X(06).
020300           05  FILLER                  PIC X(10) VALUE SPACES.
020400
020500      ** ALTERNATE VIEW OF WS-OUTPUT-REC, USED WHEN A DUPLICATE
020600      ** ALERT-ID IS TRACED TO SYSOUT RATHER THAN RE-EDITING THE
020700      ** WHOLE RECORD FOR THE DISPLAY
020800       01  WS-OUTPUT-KEY-CHECK REDEFINES WS-OUTPUT-REC.
020900           05  WS-OUT-ID-CHK           PIC 9(06).
021000           05  FILLER                  PIC X(26).
021100
021200      ** ONE ENTRY PER ALERT READ FROM ALRTDATA - HOLDS EVERY FIELD
021300      ** THE FREQUENCY, BLACKLIST AND ROLE RULES NEED, PLUS THE
021400      ** ABSOLUTE-SECONDS VALUE COMPUTED ONCE BY CLCLMINS AT LOAD TIME
021500       01  ALRT-TABLE-AREA.
021600           05  ALRT-TABLE OCCURS 500 TIMES.
021700               10  TBL-ALERT-ID         PIC 9(06).
021800               10  TBL-SOURCE-IP        PIC X(15).
021900               10  TBL-USER-ROLE        PIC X(12).
022000               10  TBL-SEVERITY         PIC 9(02).
022100               10  TBL-RAW-TIMESTAMP    PIC X(19).
022200               10  TBL-ABS-SECONDS      PIC 9(11) COMP.
022300           05  FILLER                  PIC X(01).
022400
022500       01  ROLE-WEIGHT-TABLE-AREA.
022600           05  ROLE-WEIGHT-TABLE OCCURS 20 TIMES.
022700               10  TBL-ROLE-NAME        PIC X(12).
022800               10  TBL-ROLE-BASE-WEIGHT PIC 9(02)V99.
022900           05  FILLER                  PIC X(01).
023000
023100       01  BLACKLIST-TABLE-AREA.
023200           05  BLACKLIST-TABLE OCCURS 100 TIMES.
023300               10  TBL-BLACKLIST-IP     PIC X(15).
023400           05  FILLER                  PIC X(01).
023500
023600       01  WS-CONFIG-PARMS.
023700           05  WS-SEVERITY-WEIGHT      PIC 9(02)V99.
023800           05  WS-FREQUENCY-WEIGHT     PIC 9(02)V99.
023900           05  WS-ROLE-WEIGHT          PIC 9(02)V99.
024000           05  WS-TIME-WINDOW-MINS     PIC 9(04) COMP.
024100           05  WS-COUNT-THRESHOLD      PIC 9(04) COMP.
024200           05  WS-WINDOW-SECONDS       PIC 9(06) COMP.
024300           05  FILLER                  PIC X(01).
024400
024500      ** THE "WHOLE MINUTES" CHECK ON THE CONFIGURED WINDOW REUSES THE
024600      ** SAME COMBINED-NUMERIC-CLASS TRICK CLCLMINS USES ON THE ALERT
024700      ** TIMESTAMP PIECES - ONE CLASS TEST INSTEAD OF DIGIT-BY-DIGIT
024800       01  WS-WINDOW-CHECK-AREA.
024900           05  WS-WINDOW-DISPLAY       PIC 9(04).
025000       01  WS-WINDOW-CHECK-ALT REDEFINES WS-WINDOW-CHECK-AREA.
025100           05  WS-WINDOW-HI            PIC 9(02).
025200           05  WS-WINDOW-LO            PIC 9(02).
025300
025400      ** SAME TRICK AGAIN - ALERT-ID AND SEVERITY TESTED NUMERIC IN
025500      ** ONE SHOT AT LOAD TIME RATHER THAN TWO SEPARATE CLASS TESTS
025600       01  WS-ALERT-NUMERIC-CHECK.
025700           05  WS-AN-ID-CHK            PIC 9(06).
025800           05  WS-AN-SEV-CHK           PIC 9(02).
025900       01  WS-ALERT-NUMERIC-CHECK-ALT REDEFINES WS-ALERT-NUMERIC-CHECK.
026000           05  WS-AN-COMBINED          PIC 9(08).
026100
026200       01  WS-CLCLMINS-AREA.
026300      **** MIRRORS CLCLMINS-REC FIELD FOR FIELD - SEC-4503 ADDED THE
026400      **** DELIMITER BYTES SO THE SUBROUTINE CAN EDIT THE PUNCTUATION
026500           05  WS-CM-TIMESTAMP.
026600               10  WS-CM-TS-YYYY       PIC 9(04).
026700               10  WS-CM-TS-DELIM-1    PIC X(01).
026800               10  WS-CM-TS-MM         PIC 9(02).
026900               10  WS-CM-TS-DELIM-2    PIC X(01).
027000               10  WS-CM-TS-DD         PIC 9(02).
027100               10  WS-CM-TS-DELIM-3    PIC X(01).
027200               10  WS-CM-TS-HH         PIC 9(02).
027300               10  WS-CM-TS-DELIM-4    PIC X(01).
027400               10  WS-CM-TS-MI         PIC 9(02).
027500               10  WS-CM-TS-DELIM-5    PIC X(01).
027600               10  WS-CM-TS-SS         PIC 9(02).
027700           05  WS-CM-ABS-SECONDS       PIC 9(11) COMP.
027800           05  WS-CM-TS-VALID-SW       PIC X(01).
027900               88  WS-CM-TS-VALID          VALUE "Y".
028000           05  FILLER                  PIC X(01).
028100
028200       01  WS-CLCLRISK-AREA.
028300           05  WS-CR-SEVERITY          PIC 9(02).
028400           05  WS-CR-SEVERITY-WEIGHT   PIC 9(02)V99.
028500           05  WS-CR-RECENT-COUNT      PIC 9(04) COMP.
028600           05  WS-CR-FREQUENCY-WEIGHT  PIC 9(02)V99.
028700           05  WS-CR-COUNT-THRESHOLD   PIC 9(04) COMP.
028800           05  WS-CR-ROLE-BASE-WEIGHT  PIC 9(02)V99.
028900           05  WS-CR-ROLE-WEIGHT       PIC 9(02)V99.
029000           05  WS-CR-BLACKLIST-SW      PIC X(01).
029100           05  WS-CR-RISK-SCORE        PIC 9(04)V99.
029200           05  WS-CR-PRIORITY          PIC X(06).
029300           05  FILLER                  PIC X(01).
029400
029500       01  COUNTERS-IDXS-AND-ACCUMULATORS.
029600           05 WS-ALRT-COUNT            PIC 9(04) COMP.
029700           05 WS-ROLE-COUNT            PIC 9(04) COMP.
029800           05 WS-BLACKLIST-COUNT       PIC 9(04) COMP.
029900           05 WS-ALRT-IDX              PIC 9(04) COMP.
030000           05 WS-SCAN-IDX              PIC 9(04) COMP.
030100           05 WS-RECENT-COUNT          PIC 9(04) COMP.
030200           05 WS-HIGH-CTR              PIC 9(06) COMP.
030300           05 WS-MEDIUM-CTR            PIC 9(06) COMP.
030400           05 WS-LOW-CTR               PIC 9(06) COMP.
030500           05  FILLER                  PIC X(01).
030600
030700      **** RETURN-CD STAYS 77-LEVEL THE WAY WS-DATE DID IN THE OLD
030800      **** DAYLY-EDIT ROUTINE - IT IS A SIMPLE CALL-RETURN SCALAR, NOT
030900      **** PART OF ANY GROUP
031000       77  RETURN-CD                  PIC S9(04) COMP VALUE ZERO.
031100
031200       01  MISC-WS-FLDS.
031300           05 WS-ALRT-MAX              PIC 9(04) VALUE 500.
031400           05 WS-ROLE-MAX              PIC 9(04) VALUE 20.
031500           05 WS-BLACKLIST-MAX         PIC 9(04) VALUE 100.
031600           05  FILLER                  PIC X(01).
031700
031800       01  FLAGS-AND-SWITCHES.
031900           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
032000               88 NO-MORE-DATA  VALUE "N".
032100           05 MORE-CFG-SW              PIC X(01) VALUE "Y".
032200               88 NO-MORE-CFG   VALUE "N".
032300           05 BLACKLIST-MATCH-SW       PIC X(01) VALUE "N".
032400               88 SOURCE-IS-BLACKLISTED VALUE "Y".
032500           05  FILLER                  PIC X(01).
032600
032700      ** LOCAL ABEND-TRACE AREA - THE HOSPITAL SUITE'S SHARED ABENDREC
032800      ** COPYBOOK CARRIES PATIENT-BILLING FIELDS THIS JOB STREAM HAS
032900      ** NO USE FOR, SO SEC-4401 GAVE THIS STREAM ITS OWN SMALL ONE
033000       01  ABEND-REC.
033100           05  PARA-NAME               PIC X(20) VALUE SPACES.
033200           05  ABEND-REASON            PIC X(40) VALUE SPACES.
033300           05  EXPECTED-VAL            PIC X(19) VALUE SPACES.
033400           05  ACTUAL-VAL              PIC X(19) VALUE SPACES.
033500           05  FILLER                  PIC X(01) VALUE SPACES.
033600       01  ZERO-VAL                    PIC 9 VALUE 0.
033700       01  ONE-VAL                     PIC 9 VALUE 1.
033800
033900       PROCEDURE DIVISION.
034000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034100           PERFORM 100-MAINLINE THRU 100-EXIT
034200                   VARYING WS-ALRT-IDX FROM 1 BY 1
034300                   UNTIL WS-ALRT-IDX > WS-ALRT-COUNT.
034400           PERFORM 900-CLEANUP THRU 900-EXIT.
034500           MOVE +0 TO RETURN-CODE.
034600           GOBACK.
034700
034800       000-HOUSEKEEPING.
034900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035000           DISPLAY "******** BEGIN JOB ALRTSCOR ********".
035100           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035200           PERFORM 800-OPEN-FILES THRU 800-EXIT.
035300           PERFORM 050-LOAD-CONFIG-PARMS THRU 050-EXIT.
035400           PERFORM 080-LOAD-ALERT-TABLE THRU 080-EXIT.            031125RH
035500           IF WS-ALRT-COUNT = ZERO
035600               MOVE "** EMPTY ALERT INPUT FILE" TO ABEND-REASON
035700               GO TO 1000-ABEND-RTN.
035800       000-EXIT.
035900           EXIT.
036000
036100       050-LOAD-CONFIG-PARMS.
036200           MOVE "050-LOAD-CONFIG-PARMS" TO PARA-NAME.
036300           PERFORM 045-READ-ALRTCFG THRU 045-EXIT.
036400           PERFORM 052-PROCESS-CFG-RECORD THRU 052-EXIT
036500                   UNTIL NO-MORE-CFG.
036600           PERFORM 055-VALIDATE-CONFIG-PARMS THRU 055-EXIT.       080926RH
036700       050-EXIT.
036800           EXIT.
036900
037000       052-PROCESS-CFG-RECORD.
037100           IF CFG-PARM-REC
037200               PERFORM 053-VALIDATE-RAW-WINDOW THRU 053-EXIT.
037300           EVALUATE TRUE
037400               WHEN CFG-PARM-REC
037500                   MOVE CFG-SEVERITY-WEIGHT  TO WS-SEVERITY-WEIGHT
037600                   MOVE CFG-FREQUENCY-WEIGHT TO WS-FREQUENCY-WEIGHT
037700                   MOVE CFG-ROLE-WEIGHT      TO WS-ROLE-WEIGHT
037800                   MOVE CFG-TIME-WINDOW-MINS TO WS-TIME-WINDOW-MINS
037900                   MOVE CFG-COUNT-THRESHOLD  TO WS-COUNT-THRESHOLD
038000               WHEN CFG-ROLE-REC
038100                   PERFORM 060-LOAD-ROLE-TABLE THRU 060-EXIT      040225RH
038200               WHEN CFG-BLACKLIST-REC
038300                   PERFORM 070-LOAD-BLACKLIST-TABLE THRU 070-EXIT
038400           END-EVALUATE.
038500           PERFORM 045-READ-ALRTCFG THRU 045-EXIT.
038600       052-EXIT.
038700           EXIT.
038800
038900      **** SEC-4504 - THE CLASS TEST HAS TO RUN AGAINST THE RAW CFG-TIME-
039000      **** WINDOW-MINS BYTES COMING OFF THE FEED, BEFORE THEY ARE MOVED
039100      **** INTO THE COMP WORK FIELD BELOW.  A COMP ITEM IS ALWAYS A VALID
039200      **** BINARY NUMBER, SO RE-TESTING IT AFTER THE CONVERSION (THE OLD
039300      **** 055-VALIDATE-CONFIG-PARMS LOGIC) COULD NEVER ACTUALLY FIRE.
039400       053-VALIDATE-RAW-WINDOW.
039500           MOVE "053-VALIDATE-RAW-WINDOW" TO PARA-NAME.
039600           MOVE CFG-TIME-WINDOW-MINS TO WS-WINDOW-DISPLAY.
039700           IF WS-WINDOW-DISPLAY IS NOT NUMERIC
039800               MOVE "** TIME WINDOW NOT WHOLE MINUTES" TO ABEND-REASON
039900               GO TO 1000-ABEND-RTN.
040000       053-EXIT.
040100           EXIT.
040200
040300       055-VALIDATE-CONFIG-PARMS.
040400           MOVE "055-VALIDATE-CONFIG-PARMS" TO PARA-NAME.
040500           COMPUTE WS-WINDOW-SECONDS = WS-TIME-WINDOW-MINS * 60.
040600       055-EXIT.
040700           EXIT.
040800
040900       060-LOAD-ROLE-TABLE.
041000           MOVE "060-LOAD-ROLE-TABLE" TO PARA-NAME.
041100           IF WS-ROLE-COUNT >= WS-ROLE-MAX
041200               MOVE "** ROLE-WEIGHT TABLE CAPACITY EXCEEDED" TO
041300                        ABEND-REASON
041400               GO TO 1000-ABEND-RTN.
041500           ADD +1 TO WS-ROLE-COUNT.
041600           MOVE CFG-ROLE-NAME       TO TBL-ROLE-NAME(WS-ROLE-COUNT).
041700           MOVE CFG-ROLE-BASE-WEIGHT TO
041800                    TBL-ROLE-BASE-WEIGHT(WS-ROLE-COUNT).
041900       060-EXIT.
042000           EXIT.
042100
042200       070-LOAD-BLACKLIST-TABLE.
042300           MOVE "070-LOAD-BLACKLIST-TABLE" TO PARA-NAME.
042400           IF WS-BLACKLIST-COUNT >= WS-BLACKLIST-MAX
042500               MOVE "** BLACKLIST TABLE CAPACITY EXCEEDED" TO
042600                        ABEND-REASON
042700               GO TO 1000-ABEND-RTN.
042800           ADD +1 TO WS-BLACKLIST-COUNT.
042900           MOVE CFG-BLACKLIST-IP TO
043000                    TBL-BLACKLIST-IP(WS-BLACKLIST-COUNT).
043100       070-EXIT.
043200           EXIT.
043300
043400       080-LOAD-ALERT-TABLE.
043500           MOVE "080-LOAD-ALERT-TABLE" TO PARA-NAME.
043600           PERFORM 085-READ-ALRTDATA THRU 085-EXIT.
043700           PERFORM 082-STORE-ALERT-ENTRY THRU 082-EXIT
043800                   UNTIL NO-MORE-DATA.
043900       080-EXIT.
044000           EXIT.
044100
044200       082-STORE-ALERT-ENTRY.
044300           IF WS-ALRT-COUNT >= WS-ALRT-MAX
044400               MOVE "** ALERT TABLE CAPACITY EXCEEDED" TO
044500                        ABEND-REASON
044600               GO TO 1000-ABEND-RTN.
044700           ADD +1 TO WS-ALRT-COUNT.
044800
044900           MOVE ALRT-ID       TO WS-AN-ID-CHK.
045000           MOVE ALRT-SEVERITY TO WS-AN-SEV-CHK.
045100           IF WS-AN-COMBINED IS NOT NUMERIC
045200               MOVE "** NON-NUMERIC ALERT-ID OR SEVERITY" TO
045300                        ABEND-REASON
045400               MOVE ALRT-TIMESTAMP TO ACTUAL-VAL
045500               GO TO 1000-ABEND-RTN.
045600
045700      **** SEC-4503 - GROUP MOVE CARRIES THE DELIMITER BYTES ALONG WITH
045800      **** THE DIGITS SO CLCLMINS CAN VALIDATE THE PUNCTUATION TOO
045900           MOVE ALRT-TIMESTAMP TO WS-CM-TIMESTAMP.
046000           CALL "CLCLMINS" USING WS-CLCLMINS-AREA, RETURN-CD.     070225RH
046100
046200           IF NOT WS-CM-TS-VALID
046300               MOVE "** INVALID ALERT TIMESTAMP" TO ABEND-REASON
046400               MOVE ALRT-TIMESTAMP TO ACTUAL-VAL
046500               GO TO 1000-ABEND-RTN.
046600
046700           MOVE ALRT-ID         TO TBL-ALERT-ID(WS-ALRT-COUNT).
046800           MOVE ALRT-SOURCE-IP  TO TBL-SOURCE-IP(WS-ALRT-COUNT).
046900           MOVE ALRT-USER-ROLE  TO TBL-USER-ROLE(WS-ALRT-COUNT).
047000           MOVE ALRT-SEVERITY   TO TBL-SEVERITY(WS-ALRT-COUNT).
047100           MOVE ALRT-TIMESTAMP  TO TBL-RAW-TIMESTAMP(WS-ALRT-COUNT).
047200           MOVE WS-CM-ABS-SECONDS TO TBL-ABS-SECONDS(WS-ALRT-COUNT).
047300
047400           PERFORM 085-READ-ALRTDATA THRU 085-EXIT.
047500       082-EXIT.
047600           EXIT.
047700
047800       100-MAINLINE.
047900           MOVE "100-MAINLINE" TO PARA-NAME.
048000           PERFORM 200-CALC-FREQUENCY-COUNT THRU 200-EXIT.
048100           PERFORM 250-CHECK-BLACKLIST THRU 250-EXIT.
048200           PERFORM 260-LOOKUP-ROLE-WEIGHT THRU 260-EXIT.
048300
048400           MOVE TBL-SEVERITY(WS-ALRT-IDX)  TO WS-CR-SEVERITY.
048500           MOVE WS-SEVERITY-WEIGHT         TO WS-CR-SEVERITY-WEIGHT.
048600           MOVE WS-RECENT-COUNT            TO WS-CR-RECENT-COUNT.
048700           MOVE WS-FREQUENCY-WEIGHT        TO WS-CR-FREQUENCY-WEIGHT.
048800           MOVE WS-COUNT-THRESHOLD         TO WS-CR-COUNT-THRESHOLD.
048900           MOVE WS-ROLE-WEIGHT             TO WS-CR-ROLE-WEIGHT.
049000           IF SOURCE-IS-BLACKLISTED
049100               MOVE "Y" TO WS-CR-BLACKLIST-SW
049200           ELSE
049300               MOVE "N" TO WS-CR-BLACKLIST-SW.
049400
049500           CALL "CLCLRISK" USING WS-CLCLRISK-AREA, RETURN-CD.     051925RH
049600
049700           PERFORM 400-WRITE-OUTPUT-REC THRU 400-EXIT.
049800       100-EXIT.
049900           EXIT.
050000
050100       200-CALC-FREQUENCY-COUNT.
050200           MOVE "200-CALC-FREQUENCY-COUNT" TO PARA-NAME.
050300           MOVE ZERO TO WS-RECENT-COUNT.
050400           PERFORM 210-SCAN-ALERT-TABLE THRU 210-EXIT
050500                   VARYING WS-SCAN-IDX FROM 1 BY 1
050600                   UNTIL WS-SCAN-IDX > WS-ALRT-COUNT.
050700       200-EXIT.
050800           EXIT.
050900
051000      **** AN ALERT IS "RECENT" WHEN ITS SOURCE-IP MATCHES AND ITS
051100      **** ABS-SECONDS IS STRICTLY LATER THAN THIS ALERT'S ABS-SECONDS
051200      **** MINUS THE CONFIGURED WINDOW - THE ALERT ITSELF ALWAYS
051300      **** QUALIFIES, SO RECENT-COUNT IS NEVER LESS THAN ONE
051400       210-SCAN-ALERT-TABLE.
051500           IF TBL-SOURCE-IP(WS-SCAN-IDX) = TBL-SOURCE-IP(WS-ALRT-IDX)
051600           AND TBL-ABS-SECONDS(WS-SCAN-IDX) >
051700               (TBL-ABS-SECONDS(WS-ALRT-IDX) - WS-WINDOW-SECONDS)
051800               ADD +1 TO WS-RECENT-COUNT.
051900       210-EXIT.
052000           EXIT.
052100
052200       250-CHECK-BLACKLIST.
052300           MOVE "250-CHECK-BLACKLIST" TO PARA-NAME.
052400           MOVE "N" TO BLACKLIST-MATCH-SW.
052500           PERFORM 255-SCAN-BLACKLIST-TABLE THRU 255-EXIT
052600                   VARYING WS-SCAN-IDX FROM 1 BY 1
052700                   UNTIL WS-SCAN-IDX > WS-BLACKLIST-COUNT
052800                      OR SOURCE-IS-BLACKLISTED.
052900       250-EXIT.
053000           EXIT.
053100
053200       255-SCAN-BLACKLIST-TABLE.
053300           IF TBL-BLACKLIST-IP(WS-SCAN-IDX) =
053400                   TBL-SOURCE-IP(WS-ALRT-IDX)
053500               MOVE "Y" TO BLACKLIST-MATCH-SW.
053600       255-EXIT.
053700           EXIT.
053800
053900       260-LOOKUP-ROLE-WEIGHT.
054000           MOVE "260-LOOKUP-ROLE-WEIGHT" TO PARA-NAME.
054100           MOVE ZERO TO WS-CR-ROLE-BASE-WEIGHT.
054200           PERFORM 265-SCAN-ROLE-TABLE THRU 265-EXIT
054300                   VARYING WS-SCAN-IDX FROM 1 BY 1
054400                   UNTIL WS-SCAN-IDX > WS-ROLE-COUNT.
054500       260-EXIT.
054600           EXIT.
054700
054800      **** UNLISTED ROLES FALL THROUGH WITH A BASE WEIGHT OF ZERO -
054900      **** THE LOOP DOES NOT EARLY-EXIT SO A LATER DUPLICATE ROLE
055000      **** ENTRY IN THE CONFIG FEED WINS, MATCHING THE DETECTOR'S OWN
055100      **** "LAST ONE WINS" TABLE-LOAD BEHAVIOR
055200       265-SCAN-ROLE-TABLE.
055300           IF TBL-ROLE-NAME(WS-SCAN-IDX) = TBL-USER-ROLE(WS-ALRT-IDX)
055400               MOVE TBL-ROLE-BASE-WEIGHT(WS-SCAN-IDX) TO
055500                        WS-CR-ROLE-BASE-WEIGHT.
055600       265-EXIT.
055700           EXIT.
055800
055900       400-WRITE-OUTPUT-REC.
056000           MOVE "400-WRITE-OUTPUT-REC" TO PARA-NAME.
056100           MOVE TBL-ALERT-ID(WS-ALRT-IDX) TO OUT-ALERT-ID.
056200           MOVE WS-CR-RISK-SCORE           TO OUT-RISK-SCORE.
056300           MOVE WS-CR-PRIORITY             TO OUT-PRIORITY.
056400           WRITE ALRT-OUTPUT-REC-DATA FROM WS-OUTPUT-REC.
056500
056600           EVALUATE WS-CR-PRIORITY
056700               WHEN "HIGH  "
056800                   ADD +1 TO WS-HIGH-CTR
056900               WHEN "MEDIUM"
057000                   ADD +1 TO WS-MEDIUM-CTR
057100               WHEN OTHER
057200                   ADD +1 TO WS-LOW-CTR
057300           END-EVALUATE.
057400       400-EXIT.
057500           EXIT.
057600
057700       700-CLOSE-FILES.
057800           MOVE "700-CLOSE-FILES" TO PARA-NAME.
057900           CLOSE ALRTDATA, ALRTCFG, ALRTOUT, SYSOUT.
058000       700-EXIT.
058100           EXIT.
058200
058300       800-OPEN-FILES.
058400           MOVE "800-OPEN-FILES" TO PARA-NAME.
058500           OPEN OUTPUT SYSOUT.
058600           OPEN INPUT ALRTDATA.
058700           IF NOT ALRTDATA-OK
058800               MOVE "** ALERT INPUT FILE NOT AVAILABLE" TO
058900                        ABEND-REASON
059000               GO TO 1000-ABEND-RTN.
059100           OPEN INPUT ALRTCFG.
059200           IF NOT ALRTCFG-OK
059300               MOVE "** CONFIG FILE NOT AVAILABLE" TO ABEND-REASON
059400               GO TO 1000-ABEND-RTN.
059500           OPEN OUTPUT ALRTOUT.
059600       800-EXIT.
059700           EXIT.
059800
059900       045-READ-ALRTCFG.
060000           READ ALRTCFG INTO ALRT-CONFIG-REC
060100               AT END MOVE "N" TO MORE-CFG-SW
060200           END-READ.
060300       045-EXIT.
060400           EXIT.
060500
060600       085-READ-ALRTDATA.
060700           READ ALRTDATA INTO ALRT-INPUT-REC
060800               AT END MOVE "N" TO MORE-DATA-SW
060900           END-READ.
061000       085-EXIT.
061100           EXIT.
061200
061300       900-CLEANUP.
061400           MOVE "900-CLEANUP" TO PARA-NAME.
061500           PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
061600           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
061700           DISPLAY "** ALERTS READ **".
061800           DISPLAY WS-ALRT-COUNT.
061900           DISPLAY "******** NORMAL END OF JOB ALRTSCOR ********".
062000       900-EXIT.
062100           EXIT.
062200
062300       950-PRINT-SUMMARY.
062400           MOVE "950-PRINT-SUMMARY" TO PARA-NAME.
062500      **** SEC-4503 - ACTUALLY PRINTS THE SUMMARY TO SYSOUT NOW (WAS
062600      **** DISPLAY ONLY).  HEADER STARTS A NEW PAGE - SAME AFTER
062700      **** ADVANCING TOP-OF-FORM IDIOM USED FOR REPORT HEADERS.
062800           MOVE SPACES                TO WS-SUMMARY-LINE.
062900           MOVE "PRIORITY SUMMARY:"   TO SUM-LABEL.
063000           MOVE WS-SUMMARY-LINE       TO SYSOUT-REC.
063100           WRITE SYSOUT-REC AFTER ADVANCING TOP-OF-FORM.
063200
063300           MOVE "HIGH"    TO SUM-LABEL.
063400           MOVE WS-HIGH-CTR           TO SUM-COUNT-ED.
063500           MOVE WS-SUMMARY-LINE       TO SYSOUT-REC.
063600           WRITE SYSOUT-REC.
063700
063800           MOVE "MEDIUM"  TO SUM-LABEL.
063900           MOVE WS-MEDIUM-CTR         TO SUM-COUNT-ED.
064000           MOVE WS-SUMMARY-LINE       TO SYSOUT-REC.
064100           WRITE SYSOUT-REC.
064200
064300           MOVE "LOW"     TO SUM-LABEL.
064400           MOVE WS-LOW-CTR            TO SUM-COUNT-ED.
064500           MOVE WS-SUMMARY-LINE       TO SYSOUT-REC.
064600           WRITE SYSOUT-REC.
064700       950-EXIT.
064800           EXIT.
064900
065000       1000-ABEND-RTN.
065100           MOVE "1000-ABEND-RTN" TO PARA-NAME.
065200           MOVE ABEND-REASON TO SYSOUT-REC.
065300           WRITE SYSOUT-REC.
065400           DISPLAY "*** ABEND ***     " ABEND-REASON.
065500           DISPLAY "*** EXPECTED ***  " EXPECTED-VAL.
065600           DISPLAY "*** ACTUAL   ***  " ACTUAL-VAL.
065700           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
065800           DISPLAY "*** ABNORMAL END OF JOB- ALRTSCOR ***" UPON CONSOLE.
065900           DIVIDE ZERO-VAL INTO ONE-VAL.
